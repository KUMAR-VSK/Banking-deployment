000100 IDENTIFICATION DIVISION.
000104 PROGRAM-ID. LnDcsnRp.
000108 AUTHOR. D-KOVALENKO.
000112 INSTALLATION. MIDSTATE TRUST - LOAN SERVICING DP.
000116 DATE-WRITTEN. 03/11/1987.
000120 DATE-COMPILED.
000124 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000128*****************************************************************
000132* LNDCSNRP  -  LOAN APPLICATION DECISION BATCH
000136*
000140* Reads the consumer-loan applications file together with the
000144* customer-documents file, rolls up each customer's document
000148* verification status, scores and decisions every application
000152* whose documents are all verified, and produces the updated
000156* applications file, the notification log and the end-of-run
000160* summary report.
000164*
000168* Run nightly off the overnight applications extract, after the
000172* documents extract has landed - Loan Servicing does not rerun
000176* this job intraday, a customer whose documents clear mid-day
000180* simply waits for the next overnight cycle to be decisioned.
000184*
000188* One program, five flat files, no COPY and no CALL - this shop's
000192* standing batch-job shape for a single self-contained run.
000196*
000200* CHANGE LOG.
000204* 03/11/87  DPK  LNSV-014   Original coding, batch run off the    LNSV-014
000208*                           overnight applications extract.
000212* 09/22/87  DPK  LNSV-014   Added term-months factor to the score LNSV-014
000216*                           after underwriting review comments.
000220* 02/04/88  RLM  LNSV-031   Documents file now grouped by USER-ID LNSV-031
000224*                           instead of one doc per applicant only.
000228* 07/19/89  RLM  LNSV-045   Eligibility ceiling moved from 25000  LNSV-045
000232*                           to 50000 per new lending policy.
000236* 11/02/90  DPK  LNSV-058   Fixed case where a customer with zero LNSV-058
000240*                            documents was being scored as verified.
000244* 05/14/92  JTW  LNSV-077   Added DOCS-VERIFIED flag to the       LNSV-077
000248*                           output application record for downstream
000252*                           jobs.
000256* 01/08/93  JTW  LNSV-077   Notification log record laid out as   LNSV-077
000260*                           an 80 byte line per Correspondence unit.
000264* 08/30/94  RLM  LNSV-091   Purpose factor made case insensitive; LNSV-091
000268*                           data entry was mixing upper and lower.
000272* 03/17/95  DPK  LNSV-102   Score clamp added, 300 thru 850 after LNSV-102
000276*                           a negative score slipped past review.
000280* 06/11/96  JTW  LNSV-119   Summary report counts rewritten, now  LNSV-119
000284*                           using the 100/200/300 paragraph convention.
000288* 10/02/97  MHC  LNSV-126   Added file status declaratives, one   LNSV-126
000292*                           per file, prior abends gave no detail.
000296* 12/29/98  MHC  LNSV-131   YEAR 2000 REMEDIATION - reviewed      LNSV-131
000300*                           every date and numeric field in this
000304*                           program; no 2 digit year fields are
000308*                           carried here, APP-ID/USER-ID keys are
000312*                           not date based.
000316* 01/06/99  MHC  LNSV-131   Y2K sign-off retest, no changes to    LNSV-131
000320*                           the decision logic, log entry only.
000324* 04/18/00  RLM  LNSV-140   Interest-rate table removed from this LNSV-140
000328*                           job, now produced by the rate program.
000332* 09/09/02  TBS  LNSV-158   Amount factor breakpoints confirmed   LNSV-158
000336*                           against loan policy manual rev. 6.
000340* 02/25/05  TBS  LNSV-171   Customer table search changed to a    LNSV-171
000344*                           binary search, roll-up file was growing.
000348* 07/13/07  ANG  LNSV-183   Minor cosmetic fix to summary heading LNSV-183
000352*                           line, no business rule change.
000356* 01/14/08  KPS  LNSV-197   Pending line label spelled out in     LNSV-197
000360*                           full per Correspondence - old wording
000364*                           was being misread as a typo.
000368*****************************************************************
000372 
000376 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000384* C01 carries the one TOP-OF-FORM skip this job ever needs, the
000388* heading line in 300 - no other printer channel is used here.
000392 SPECIAL-NAMES.
000396     C01 IS TOP-OF-FORM.
000400 
000404 INPUT-OUTPUT SECTION.
000408 FILE-CONTROL.
000412*   LOANAPPI/LOANDOCI/LOANAPPO are card-image flat files on the
000416*   overnight batch queue; the JCL for this job assigns the DD
000420*   names, this SELECT just names the logical files it expects.
000424     SELECT APPS-IN-FILE  ASSIGN TO "LOANAPPI"
000428            ORGANIZATION  IS SEQUENTIAL
000432            FILE STATUS   IS FS-APPS-IN.
000436 
000440*   Grouped by USER-ID on the extract, not by APP-ID - see the
000444*   150/160/165 roll-up unit, which depends on that ordering.
000448     SELECT DOCS-IN-FILE  ASSIGN TO "LOANDOCI"
000452            ORGANIZATION  IS SEQUENTIAL
000456            FILE STATUS   IS FS-DOCS-IN.
000460 
000464*   Same record layout as the input application file, refreshed
000468*   fields only - see AO-APPS-OUT-REC below.
000472     SELECT APPS-OUT-FILE ASSIGN TO "LOANAPPO"
000476            ORGANIZATION  IS SEQUENTIAL
000480            FILE STATUS   IS FS-APPS-OUT.
000484 
000488*   LINE SEQUENTIAL rather than fixed SEQUENTIAL - both of the
000492*   print-style outputs below go straight to spool, not tape.
000496     SELECT NOTIF-LOG-FILE ASSIGN TO "LOANNOTF"
000500            ORGANIZATION   IS LINE SEQUENTIAL
000504            FILE STATUS    IS FS-NOTIF-LOG.
000508 
000512     SELECT SUMM-RPT-FILE ASSIGN TO "LOANSUMM"
000516            ORGANIZATION  IS LINE SEQUENTIAL
000520            FILE STATUS   IS FS-SUMM-RPT.
000524 
000528 DATA DIVISION.
000532 FILE SECTION.
000536*--------------------------------------------------------------
000540* Loan application record, input side (APP-ID order).
000544*--------------------------------------------------------------
000548 FD  APPS-IN-FILE
000552     LABEL RECORD IS STANDARD
000556     RECORD CONTAINS 55 CHARACTERS
000560     DATA RECORD IS AI-APPS-IN-REC.
000564 01  AI-APPS-IN-REC.
000568     05  AI-APP-ID                PIC 9(08).
000572*       AI-APP-ID      - unique loan application number, assigned
000576     05  AI-USER-ID               PIC 9(08).
000580*       AI-USER-ID     - ties the application back to the customer
000584*                        whose documents are rolled up in 150.
000588     05  AI-AMOUNT                PIC 9(09)V99.
000592*       AI-AMOUNT      - requested loan amount, dollars and cents,
000596*                        drives both the score factor (220) and
000600*                        the eligibility ceiling (225).
000604     05  AI-TERM-MONTHS           PIC 9(03).
000608*       AI-TERM-MONTHS - requested repayment term, whole months.
000612     05  AI-PURPOSE               PIC X(10).
000616*       AI-PURPOSE     - free entry by the branch, upper or lower
000620*                        case, matched against the score table
000624*                        after forcing upper case in 220.
000628     05  AI-STATUS                PIC X(10).
000632*       AI-STATUS      - PENDING on the inbound extract, refreshed
000636*                        to VERIFIED/APPROVED/REJECTED below.
000640     05  AI-DOCS-VERIFIED         PIC X(01).
000644*       AI-DOCS-VERIFIED - Y/N flag, always N on the way in, set
000648*                          by the Document Verification roll-up.
000652     05  AI-CREDIT-SCORE          PIC 9(03).
000656*       AI-CREDIT-SCORE - zero on the inbound extract, computed
000660*                         fresh by the Credit Scoring unit (220).
000664     05  FILLER                   PIC X(01).
000668 
000672*--------------------------------------------------------------
000676* Customer document record, input side (grouped by USER-ID).
000680*--------------------------------------------------------------
000684 FD  DOCS-IN-FILE
000688     LABEL RECORD IS STANDARD
000692     RECORD CONTAINS 38 CHARACTERS
000696     DATA RECORD IS DI-DOCS-IN-REC.
000700 01  DI-DOCS-IN-REC.
000704     05  DI-DOC-ID                PIC 9(08).
000708*       DI-DOC-ID     - sequence number of the document itself,
000712*                       not carried forward onto the roll-up table.
000716     05  DI-USER-ID               PIC 9(08).
000720*       DI-USER-ID    - groups documents by customer; file arrives
000724*                       sorted ascending on this key (LNSV-171).
000728     05  DI-DOC-TYPE              PIC X(12).
000732*       DI-DOC-TYPE   - e.g. PAYSTUB, W2, BANK-STMT - not examined
000736*                       by this job, only the STATUS below is.
000740     05  DI-DOC-STATUS            PIC X(10).
000744*       DI-DOC-STATUS - must read exactly VERIFIED for the document
000748*                       to count toward CDT-VERIFIED-COUNT in 160.
000752 
000756*--------------------------------------------------------------
000760* Loan application record, output side - same layout, updated
000764* STATUS / DOCS-VERIFIED / CREDIT-SCORE.
000768*--------------------------------------------------------------
000772 FD  APPS-OUT-FILE
000776     LABEL RECORD IS STANDARD
000780     RECORD CONTAINS 55 CHARACTERS
000784     DATA RECORD IS AO-APPS-OUT-REC.
000788 01  AO-APPS-OUT-REC.
000792     05  AO-APP-ID                PIC 9(08).
000796*       Same eight fields as AI-APPS-IN-REC above, carried across
000800*       unchanged except where noted - 250 moves them one by one
000804*       rather than a group MOVE, per this shop habit of never
000808*       group-moving across two differently named 01 records.
000812     05  AO-USER-ID               PIC 9(08).
000816     05  AO-AMOUNT                PIC 9(09)V99.
000820     05  AO-TERM-MONTHS           PIC 9(03).
000824     05  AO-PURPOSE               PIC X(10).
000828     05  AO-STATUS                PIC X(10).
000832*       AO-STATUS/AO-DOCS-VERIFIED/AO-CREDIT-SCORE are the three
000836*       fields this job actually changes; the rest pass through.
000840     05  AO-DOCS-VERIFIED         PIC X(01).
000844     05  AO-CREDIT-SCORE          PIC 9(03).
000848     05  FILLER                   PIC X(01).
000852 
000856*--------------------------------------------------------------
000860* Notification / audit log - one 80 byte text line per status
000864* change to APPROVED or REJECTED.
000868*--------------------------------------------------------------
000872 FD  NOTIF-LOG-FILE
000876     LABEL RECORD IS STANDARD
000880     RECORD CONTAINS 80 CHARACTERS
000884     DATA RECORD IS NF-NOTIF-REC.
000888 01  NF-NOTIF-REC.
000892     05  NF-NOTIF-TEXT            PIC X(78).
000896*       NF-NOTIF-TEXT - built by STRING in 240, one sentence per
000900*                       APPROVED or REJECTED decision only; no
000904*                       line is written for PENDING applications.
000908     05  FILLER                   PIC X(02).
000912 
000916*--------------------------------------------------------------
000920* Summary report print line.
000924*--------------------------------------------------------------
000928 FD  SUMM-RPT-FILE
000932     LABEL RECORD IS STANDARD
000936     RECORD CONTAINS 80 CHARACTERS
000940     DATA RECORD IS SR-SUMM-LINE.
000944 01  SR-SUMM-LINE.
000948     05  SR-SUMM-TEXT             PIC X(78).
000952*       SR-SUMM-TEXT - holds whichever of the five WS-RPT-xxx-LINE
000956*                      01 records 300 last moved into it; the
000960*                      FD record itself carries no detail fields.
000964     05  FILLER                   PIC X(02).
000968 
000972 WORKING-STORAGE SECTION.
000976*--------------------------------------------------------------
000980* File status and end-of-file switches, one per file, after
000984* the MHC/LNSV-126 declaratives were added in 1997.
000988*--------------------------------------------------------------
000992 77  FS-APPS-IN                   PIC 9(02) VALUE ZEROES.
000996* Two-digit FILE STATUS, checked only by the DECLARATIVES below -
001000* normal end of file (code 10) is handled in-line at the READ,
001004* not here; these catch the abnormal statuses only.
001008 77  FS-DOCS-IN                   PIC 9(02) VALUE ZEROES.
001012 77  FS-APPS-OUT                  PIC 9(02) VALUE ZEROES.
001016 77  FS-NOTIF-LOG                 PIC 9(02) VALUE ZEROES.
001020 77  FS-SUMM-RPT                  PIC 9(02) VALUE ZEROES.
001024 
001028 78  CTE-01                                 VALUE 1.
001032* CTE-01/CTE-02 - named constants instead of literal 1/2 scattered
001036* through the ADD/SUBTRACT statements below, shop habit since the
001040* CarSlsRp days.
001044 78  CTE-02                                 VALUE 2.
001048 
001052 01  WS-EOF-SWITCHES.
001056*       One EOF switch per input file, tested in the PERFORM
001060*       ... UNTIL clauses back in MAIN-PARAGRAPH - this shop
001064*       never tests the FD's AT END condition a second time
001068*       outside the READ that set it.
001072     05  WS-DOCS-IN-EOF           PIC X(01) VALUE "N".
001076         88  SW-DOCS-IN-EOF-Y               VALUE "Y".
001080     05  WS-APPS-IN-EOF           PIC X(01) VALUE "N".
001084         88  SW-APPS-IN-EOF-Y                VALUE "Y".
001088*       WS-NEW-CUST-SW is not an EOF switch at all, it rides
001092*       along in this record only because it is the same shape
001096*       of single-byte Y/N flag used by 160 for one record only.
001100     05  WS-NEW-CUST-SW           PIC X(01) VALUE "N".
001104         88  WS-NEW-CUST-SW-Y               VALUE "Y".
001108     05  FILLER                   PIC X(02) VALUE SPACES.
001112 
001116*--------------------------------------------------------------
001120* Per customer documents-verified roll-up table.  Built from
001124* DOCS-IN-FILE before any application is read, per LNSV-031.
001128* TBS/LNSV-171 changed the lookup from sequential to SEARCH ALL,
001132* so the table must stay in ascending USER-ID order - it is,
001136* because the documents file arrives grouped/sorted that way.
001140*--------------------------------------------------------------
001144 01  WS-CUST-TABLE-CONTROL.
001148*       Separate 01 from the table itself so WS-CUST-TABLE-COUNT
001152*       is not part of the OCCURS DEPENDING ON group it controls -
001156*       this shop keeps the counter outside the variable part.
001160     05  WS-CUST-TABLE-COUNT      PIC S9(04) COMP VALUE ZERO.
001164     05  FILLER                   PIC X(02) VALUE SPACES.
001168 
001172 01  WS-CUST-TABLE.
001176     05  WS-CUST-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
001180            DEPENDING ON WS-CUST-TABLE-COUNT
001184            ASCENDING KEY IS CDT-USER-ID
001188            INDEXED BY IDX-CUST-TABLE.
001192         10  CDT-USER-ID          PIC 9(08).
001196*           CDT-USER-ID        - table key, ASCENDING, matched by
001200*                                SEARCH ALL in 210 against the
001204*                                application being decisioned.
001208         10  CDT-DOC-COUNT        PIC S9(04) COMP VALUE ZERO.
001212*           CDT-DOC-COUNT      - how many document records this
001216*                                customer has seen so far in 150.
001220         10  CDT-VERIFIED-COUNT   PIC S9(04) COMP VALUE ZERO.
001224*           CDT-VERIFIED-COUNT - how many of those carried a
001228*                                DI-DOC-STATUS of VERIFIED.
001232         10  CDT-DOCS-VERIFIED    PIC X(01) VALUE "N".
001236             88  CDT-ALL-VERIFIED           VALUE "Y".
001240*           CDT-DOCS-VERIFIED set to Y only when the two counts
001244*           above come out equal and are both non-zero - see 160.
001248         10  FILLER               PIC X(01) VALUE SPACES.
001252 
001256*--------------------------------------------------------------
001260* Working copy of the application record while it is scored
001264* and decisioned.
001268*--------------------------------------------------------------
001272 01  WS-APPS-WORK-REC.
001276     05  WS-APP-ID                PIC 9(08).
001280*       Working copy of the inbound application, one record at a
001284*       time; scored and decisioned in place, then moved out to
001288*       AO-APPS-OUT-REC field by field in 250.
001292     05  WS-USER-ID               PIC 9(08).
001296*       WS-USER-ID is the key 210 hands to SEARCH ALL against the
001300*       customer table - never changed after the READ INTO in 200.
001304     05  WS-AMOUNT                PIC 9(09)V99.
001308     05  WS-TERM-MONTHS           PIC 9(03).
001312*       WS-AMOUNT/WS-TERM-MONTHS feed the score factors in 220
001316*       and the eligibility ceiling test in 225, read-only there.
001320     05  WS-PURPOSE               PIC X(10).
001324*       WS-PURPOSE stays as the branch entered it; WS-PURPOSE-UPPER
001328*       carries the upper-cased copy used for the table SEARCH.
001332     05  WS-STATUS                PIC X(10).
001336*       WS-STATUS is the one field 230 sets three different ways
001340*       depending on the path taken - PENDING is never written
001344*       back here, the extract's own value passes through as is.
001348     05  WS-DOCS-VERIFIED         PIC X(01).
001352     05  WS-CREDIT-SCORE          PIC 9(03).
001356*       WS-DOCS-VERIFIED/WS-CREDIT-SCORE both start as the extract
001360*       carried them and are overwritten by 210/220 before 250
001364*       ever moves this record out to AO-APPS-OUT-REC.
001368     05  FILLER                   PIC X(01) VALUE SPACES.
001372 
001376*--------------------------------------------------------------
001380* Valid application status codes - literal value block redefined
001384* as a lookup table, so a bad STATUS never reaches the output
001388* file or the summary counts without at least a console warning
001392* (added after the MHC/LNSV-126 file-status clean-up).
001396*--------------------------------------------------------------
001400 01  WS-STATUS-TABLE-VALUES.
001404     05  FILLER                   PIC X(10) VALUE "PENDING   ".
001408*   The four codes this job will ever write to AO-STATUS; anything
001412*   else reaching 250 trips the console warning, it does not abend
001416*   the run (added after MHC found a silent truncation in LNSV-126).
001420     05  FILLER                   PIC X(10) VALUE "VERIFIED  ".
001424     05  FILLER                   PIC X(10) VALUE "APPROVED  ".
001428     05  FILLER                   PIC X(10) VALUE "REJECTED  ".
001432 
001436*   Four entries, fixed - this table is never built at run time,
001440*   so a flat SEARCH against it in 250 is plenty, no ASCENDING
001444*   KEY and no SEARCH ALL needed the way the customer table uses.
001448 01  WS-STATUS-TABLE REDEFINES WS-STATUS-TABLE-VALUES.
001452     05  WS-STATUS-ENTRY          PIC X(10)
001456            OCCURS 4 TIMES
001460            INDEXED BY IDX-STATUS-TABLE.
001464 
001468*--------------------------------------------------------------
001472* Loan purpose score-adjustment table - literal value blocks
001476* redefined as an OCCURS lookup, same style this shop uses for
001480* its day-name and month-name tables.
001484*--------------------------------------------------------------
001488 01  WS-PURPOSE-TABLE-VALUES.
001492     05  WS-PURPOSE-BLOCK-01.
001496         10  FILLER               PIC X(10) VALUE "BUSINESS  ".
001500*   BUSINESS loans knock 30 off the base score (higher risk,
001504*   per underwriting); PERSONAL loans add back 10. Any purpose
001508*   text not matching either key leaves the base score untouched.
001512         10  FILLER               PIC S9(03) VALUE -030.
001516     05  WS-PURPOSE-BLOCK-02.
001520         10  FILLER               PIC X(10) VALUE "PERSONAL  ".
001524         10  FILLER               PIC S9(03) VALUE +010.
001528 
001532*   The REDEFINES view carries the same two 10/3 byte blocks as
001536*   an OCCURS 2 table instead of two named 05 groups, so 220 can
001540*   SEARCH it by WS-PURPOSE-KEY instead of two separate IF's.
001544 01  WS-PURPOSE-TABLE REDEFINES WS-PURPOSE-TABLE-VALUES.
001548     05  WS-PURPOSE-ENTRY OCCURS 2 TIMES
001552            INDEXED BY IDX-PURPOSE-TABLE.
001556         10  WS-PURPOSE-KEY       PIC X(10).
001560         10  WS-PURPOSE-ADJUST    PIC S9(03).
001564 
001568 77  WS-PURPOSE-UPPER                       PIC X(10) VALUE SPACES.
001572* Upper-cased copy of WS-PURPOSE, built fresh every application in
001576* 220 before the SEARCH - LNSV-091 found BUSINESS/business/Business
001580* all coming off the same branch depending who keyed the deal.
001584 
001588*--------------------------------------------------------------
001592* Notification text build area, redefined as a character array
001596* the way this shop builds up message strings one byte at a
001600* time (see numeral-spelling and string copybooks elsewhere).
001604*--------------------------------------------------------------
001608 01  WS-NOTIF-WORK.
001612     05  WS-NOTIF-TEXT            PIC X(78).
001616     05  FILLER                   PIC X(02) VALUE SPACES.
001620 
001624 01  WS-NOTIF-WORK-CHARS REDEFINES WS-NOTIF-WORK.
001628     05  WS-NOTIF-CHAR            PIC X(01)
001632            OCCURS 80 TIMES
001636            INDEXED BY IDX-NOTIF-CHAR.
001640 
001644 77  WS-NOTIF-USER-ID-ED          PIC 9(08).
001648* Edited copies used only inside the STRING statement in 240 -
001652* STRING will not take AI-USER-ID/WS-STATUS directly without an
001656* intermediate move, this shop always stages them first.
001660 77  WS-NOTIF-STATUS-ED           PIC X(10).
001664 
001668*--------------------------------------------------------------
001672* Eligibility working fields and score accumulation, per the
001676* Credit Scoring unit.
001680*--------------------------------------------------------------
001684 01  WS-SCORE-WORK.
001688     05  WS-BASE-SCORE            PIC S9(05) COMP VALUE ZERO.
001692*       WS-BASE-SCORE  - running score while 220 works, clamped
001696*                        300 thru 850 before it is ever stored.
001700     05  WS-ELIGIBLE-SW           PIC X(01) VALUE "N".
001704*       WS-ELIGIBLE-SW - set Y by 225 only when both the score
001708*                        and amount tests pass, strictly.
001712         88  WS-IS-ELIGIBLE                 VALUE "Y".
001716     05  FILLER                   PIC X(02) VALUE SPACES.
001720 
001724*--------------------------------------------------------------
001728* Run totals - counters are COMP, money stays zoned DISPLAY
001732* per shop standard (this shop never packs money).
001736*--------------------------------------------------------------
001740 01  WS-RUN-TOTALS.
001744     05  WS-APPS-READ-CNT         PIC S9(06) COMP VALUE ZERO.
001748*       One COMP counter per summary line, incremented as the
001752*       applications are read and decisioned, printed by 300.
001756     05  WS-PENDING-CNT           PIC S9(06) COMP VALUE ZERO.
001760*       WS-PENDING-CNT only ever counts, it never has a dollar
001764*       total printed alongside it - a pending deal's amount is
001768*       still sitting on the unchanged AI-AMOUNT/AO-AMOUNT field.
001772     05  WS-APPROVED-CNT          PIC S9(06) COMP VALUE ZERO.
001776     05  WS-REJECTED-CNT          PIC S9(06) COMP VALUE ZERO.
001780     05  WS-APPROVED-AMT          PIC 9(09)V99 VALUE ZERO.
001784     05  WS-REJECTED-AMT          PIC 9(09)V99 VALUE ZERO.
001788*       APPROVED/REJECTED each get a count and a running dollar
001792*       total, same 9(09)V99 width as AI-AMOUNT/AO-AMOUNT so the
001796*       ADD in 230 never truncates even with every deal landing
001800*       the same way for a whole run.
001804     05  FILLER                   PIC X(02) VALUE SPACES.
001808 
001812*--------------------------------------------------------------
001816* Summary report lines (heading / detail / nothing else, no
001820* control breaks beyond the grand totals per LNSV-119).
001824*--------------------------------------------------------------
001828 01  WS-RPT-HEADING-1.
001832     05  FILLER                   PIC X(28)
001836            VALUE "LOAN DECISION BATCH SUMMARY".
001840     05  FILLER                   PIC X(52) VALUE SPACES.
001844 
001848 01  WS-RPT-READ-LINE.
001852     05  FILLER                   PIC X(22)
001856            VALUE "APPLICATIONS READ    ".
001860     05  RL-APPS-READ             PIC 9(06).
001864     05  FILLER                   PIC X(52) VALUE SPACES.
001868 
001872*   KPS/LNSV-197 widened this label from the old abbreviated
001876*   "PENDING (DOCS NOT RDY)" to the full wording Correspondence
001880*   asked for; RL-PENDING and the trailing FILLER shifted five
001884*   bytes each to keep the line at the standard 80 total.
001888 01  WS-RPT-PENDING-LINE.
001892     05  FILLER                   PIC X(25)
001896            VALUE "PENDING (DOCS NOT READY) ".
001900     05  RL-PENDING               PIC 9(06).
001904     05  FILLER                   PIC X(49) VALUE SPACES.
001908 
001912*   Two label/figure pairs on one line - count then dollar total,
001916*   same shape for REJECTED below; RL-APPROVED-AMT prints with an
001920*   explicit decimal point, this report is read by eye, not by a
001924*   downstream program, so no sign control or zero suppression.
001928 01  WS-RPT-APPROVED-LINE.
001932     05  FILLER                   PIC X(17)
001936            VALUE "APPROVED COUNT   ".
001940     05  RL-APPROVED-CNT          PIC 9(06).
001944     05  FILLER                   PIC X(03) VALUE SPACES.
001948     05  FILLER                   PIC X(16)
001952            VALUE "APPROVED AMOUNT ".
001956     05  RL-APPROVED-AMT          PIC 9(11).99.
001960     05  FILLER                   PIC X(22) VALUE SPACES.
001964 
001968 01  WS-RPT-REJECTED-LINE.
001972     05  FILLER                   PIC X(17)
001976            VALUE "REJECTED COUNT   ".
001980     05  RL-REJECTED-CNT          PIC 9(06).
001984     05  FILLER                   PIC X(03) VALUE SPACES.
001988     05  FILLER                   PIC X(16)
001992            VALUE "REJECTED AMOUNT ".
001996     05  RL-REJECTED-AMT          PIC 9(11).99.
002000     05  FILLER                   PIC X(22) VALUE SPACES.
002004 
002008 PROCEDURE DIVISION.
002012*--------------------------------------------------------------
002016* One handler SECTION per file, added by MHC/LNSV-126 after an
002020* abend on this job gave the operator nothing but a return code
002024* to go on. DISPLAY only - none of these five abends the run,
002028* the bad status still shows up at the next READ/WRITE check.
002032*--------------------------------------------------------------
002036 DECLARATIVES.
002040 APPS-IN-HANDLER SECTION.
002044     USE AFTER ERROR PROCEDURE ON APPS-IN-FILE.
002048 900-APPS-IN-STATUS-CHECK.
002052     DISPLAY "LNDCSNRP - APPS-IN-FILE STATUS [" FS-APPS-IN "]".
002056 
002060 DOCS-IN-HANDLER SECTION.
002064     USE AFTER ERROR PROCEDURE ON DOCS-IN-FILE.
002068 901-DOCS-IN-STATUS-CHECK.
002072     DISPLAY "LNDCSNRP - DOCS-IN-FILE STATUS [" FS-DOCS-IN "]".
002076 
002080 APPS-OUT-HANDLER SECTION.
002084     USE AFTER ERROR PROCEDURE ON APPS-OUT-FILE.
002088 902-APPS-OUT-STATUS-CHECK.
002092     DISPLAY "LNDCSNRP - APPS-OUT-FILE STATUS [" FS-APPS-OUT "]".
002096 
002100 NOTIF-LOG-HANDLER SECTION.
002104     USE AFTER ERROR PROCEDURE ON NOTIF-LOG-FILE.
002108 903-NOTIF-LOG-STATUS-CHECK.
002112     DISPLAY "LNDCSNRP - NOTIF-LOG-FILE STATUS [" FS-NOTIF-LOG "]".
002116 
002120 SUMM-RPT-HANDLER SECTION.
002124     USE AFTER ERROR PROCEDURE ON SUMM-RPT-FILE.
002128 904-SUMM-RPT-STATUS-CHECK.
002132     DISPLAY "LNDCSNRP - SUMM-RPT-FILE STATUS [" FS-SUMM-RPT "]".
002136 END DECLARATIVES.
002140 
002144*--------------------------------------------------------------
002148* Build the customer documents-verified table completely before
002152* the first application is read - 150 has to run to EOF on its
002156* own file before 200 even opens its READ loop, per LNSV-031.
002160*--------------------------------------------------------------
002164 MAIN-PARAGRAPH.
002168     PERFORM 100-BEGIN-INITIALIZE-PROGRAM
002172        THRU 100-END-INITIALIZE-PROGRAM
002176 
002180     PERFORM 150-BEGIN-BUILD-CUSTOMER-TABLE
002184        THRU 150-END-BUILD-CUSTOMER-TABLE
002188       UNTIL SW-DOCS-IN-EOF-Y
002192 
002196     PERFORM 200-BEGIN-PROCESS-APPLICATIONS
002200        THRU 200-END-PROCESS-APPLICATIONS
002204       UNTIL SW-APPS-IN-EOF-Y
002208 
002212     PERFORM 300-BEGIN-PRODUCE-SUMMARY
002216        THRU 300-END-PRODUCE-SUMMARY
002220 
002224     PERFORM 900-BEGIN-FINISH-PROGRAM
002228        THRU 900-END-FINISH-PROGRAM
002232 
002236     STOP RUN.
002240 
002244*--------------------------------------------------------------
002248* 100 - open the five files and prime the purpose score table.
002252*--------------------------------------------------------------
002256 100-BEGIN-INITIALIZE-PROGRAM.
002260* DOCS-IN-FILE opens first - 150 has to read it to EOF and build
002264* the customer table before APPS-IN-FILE is ever touched by 200.
002268     OPEN INPUT  DOCS-IN-FILE
002272     OPEN INPUT  APPS-IN-FILE
002276     OPEN OUTPUT APPS-OUT-FILE
002280     OPEN OUTPUT NOTIF-LOG-FILE
002284     OPEN OUTPUT SUMM-RPT-FILE
002288 
002292* WS-PURPOSE-TABLE-VALUES/WS-PURPOSE-UPPER need no priming of
002296* their own - the VALUE clauses load the table at program load,
002300* this MOVE just clears the working field before the first use.
002304     MOVE SPACES TO WS-PURPOSE-UPPER.
002308 100-END-INITIALIZE-PROGRAM.
002312     EXIT.
002316 
002320*--------------------------------------------------------------
002324* 150 - Document Verification roll-up unit.  Reads DOCS-IN-FILE
002328* and accumulates one table entry per customer (USER-ID).  A
002332* customer with zero documents, or any document not VERIFIED,
002336* ends up NOT documents-verified (LNSV-058).
002340*--------------------------------------------------------------
002344 150-BEGIN-BUILD-CUSTOMER-TABLE.
002348* Straight sequential READ, one document record at a time - EOF
002352* on DOCS-IN-FILE ends the roll-up loop back in MAIN-PARAGRAPH,
002356* it does not mean there are no applications left to process.
002360     READ DOCS-IN-FILE
002364         AT END
002368            SET SW-DOCS-IN-EOF-Y TO TRUE
002372         NOT AT END
002376            PERFORM 160-BEGIN-ACCUMULATE-DOC
002380* 160 does the real work per record; 150 is just the READ/PERFORM
002384* shell around it, same split this shop uses in CarSlsRp.cbl.
002388               THRU 160-END-ACCUMULATE-DOC
002392     END-READ.
002396 150-END-BUILD-CUSTOMER-TABLE.
002400     EXIT.
002404 
002408 160-BEGIN-ACCUMULATE-DOC.
002412* Default to NEW until proven otherwise - the table is kept in
002416* ascending USER-ID order by the sort on the incoming extract,
002420* so the customer we are accumulating for, if already in the
002424* table, is always the LAST entry, never have to search back.
002428     MOVE "Y" TO WS-NEW-CUST-SW
002432     IF WS-CUST-TABLE-COUNT > ZERO
002436* Table not empty yet - compare against the last entry added.
002440         SET IDX-CUST-TABLE TO WS-CUST-TABLE-COUNT
002444         IF CDT-USER-ID (IDX-CUST-TABLE) = DI-USER-ID
002448* Same USER-ID as the last entry - still accumulating for the
002452* customer already on top of the table, not a new one.
002456             MOVE "N" TO WS-NEW-CUST-SW
002460         END-IF
002464     END-IF
002468 
002472     IF WS-NEW-CUST-SW-Y
002476* First document ever seen for this USER-ID - open a fresh
002480* table entry via 165 before counting this record against it.
002484         PERFORM 165-BEGIN-NEW-CUST-ENTRY
002488            THRU 165-END-NEW-CUST-ENTRY
002492     END-IF
002496 
002500     SET IDX-CUST-TABLE TO WS-CUST-TABLE-COUNT
002504     ADD CTE-01 TO CDT-DOC-COUNT (IDX-CUST-TABLE)
002508* Every document counts toward CDT-DOC-COUNT, verified or not;
002512* only a VERIFIED status bumps CDT-VERIFIED-COUNT as well.
002516     IF DI-DOC-STATUS = "VERIFIED  "
002520         ADD CTE-01 TO CDT-VERIFIED-COUNT (IDX-CUST-TABLE)
002524     END-IF
002528 
002532* All verified exactly when the two running counts agree AND
002536* neither is zero - an entry just opened by 165 has both at
002540* zero, which this comparison correctly treats as not verified.
002544     IF CDT-VERIFIED-COUNT (IDX-CUST-TABLE) =
002548        CDT-DOC-COUNT (IDX-CUST-TABLE)
002552         SET CDT-ALL-VERIFIED (IDX-CUST-TABLE) TO TRUE
002556     ELSE
002560* Anything short of all-verified clears the flag back to N -
002564* a customer can go from verified back to not verified if a
002568* later document for the same USER-ID comes in unverified
002572* (LNSV-058 fix: do not let one good document stand for all).
002576         MOVE "N" TO CDT-DOCS-VERIFIED (IDX-CUST-TABLE)
002580     END-IF.
002584 160-END-ACCUMULATE-DOC.
002588     EXIT.
002592 
002596 165-BEGIN-NEW-CUST-ENTRY.
002600     ADD CTE-01 TO WS-CUST-TABLE-COUNT
002604     SET IDX-CUST-TABLE TO WS-CUST-TABLE-COUNT
002608     MOVE DI-USER-ID TO CDT-USER-ID (IDX-CUST-TABLE)
002612* Grow the table by one and plant the new entry at the top -
002616* safe only because 160 already confirmed this USER-ID is not
002620* already the last entry; duplicate non-adjacent USER-IDs would
002624* not be caught here, but the sorted extract never produces one.
002628     MOVE ZERO       TO CDT-DOC-COUNT (IDX-CUST-TABLE)
002632     MOVE ZERO       TO CDT-VERIFIED-COUNT (IDX-CUST-TABLE)
002636     MOVE "N"        TO CDT-DOCS-VERIFIED (IDX-CUST-TABLE).
002640 165-END-NEW-CUST-ENTRY.
002644     EXIT.
002648 
002652*--------------------------------------------------------------
002656* 200 - Loan Decision unit.  One pass over the applications
002660* file, sorted by APP-ID, decisioning each one in turn.
002664*--------------------------------------------------------------
002668 200-BEGIN-PROCESS-APPLICATIONS.
002672* INTO moves the FD record straight into the working copy so the
002676* rest of this unit never touches AI-APPS-IN-REC again - same
002680* READ ... INTO habit used for the customer table build above.
002684     READ APPS-IN-FILE INTO WS-APPS-WORK-REC
002688         AT END
002692            SET SW-APPS-IN-EOF-Y TO TRUE
002696         NOT AT END
002700* Count every application read, decisioned or not - the summary
002704* report's APPLICATIONS READ line has to balance against the
002708* PENDING/APPROVED/REJECTED lines below it (LNSV-119).
002712            ADD CTE-01 TO WS-APPS-READ-CNT
002716            PERFORM 210-BEGIN-LOOKUP-DOCS-VERIFIED
002720               THRU 210-END-LOOKUP-DOCS-VERIFIED
002724            PERFORM 230-BEGIN-DECIDE-APPLICATION
002728               THRU 230-END-DECIDE-APPLICATION
002732            PERFORM 250-BEGIN-WRITE-APPLICATION
002736               THRU 250-END-WRITE-APPLICATION
002740     END-READ.
002744 200-END-PROCESS-APPLICATIONS.
002748     EXIT.
002752 
002756*--------------------------------------------------------------
002760* 210 - look up the customer's documents-verified flag.  A
002764* customer absent from the table (no documents at all) defaults
002768* to NOT verified, per the roll-up unit's business rule.
002772*--------------------------------------------------------------
002776 210-BEGIN-LOOKUP-DOCS-VERIFIED.
002780* Default answer is NOT verified - a customer who never shows up
002784* in the roll-up table (no documents filed at all) has to decision
002788* the same as a customer whose documents came up short.
002792     MOVE "N" TO WS-DOCS-VERIFIED
002796 
002800     IF WS-CUST-TABLE-COUNT > ZERO
002804         SET IDX-CUST-TABLE TO CTE-01
002808* Binary search, TBS/LNSV-171 - the table is in ascending USER-ID
002812* order because the documents extract is sorted that way on the
002816* way in; SEARCH ALL will give wrong answers the moment that stops
002820* being true, there is no run-time check for it here.
002824         SEARCH ALL WS-CUST-TABLE-ENTRY
002828             AT END
002832                MOVE "N" TO WS-DOCS-VERIFIED
002836             WHEN CDT-USER-ID (IDX-CUST-TABLE) = WS-USER-ID
002840                MOVE CDT-DOCS-VERIFIED (IDX-CUST-TABLE)
002844                  TO WS-DOCS-VERIFIED
002848         END-SEARCH
002852     END-IF.
002856 210-END-LOOKUP-DOCS-VERIFIED.
002860     EXIT.
002864 
002868*--------------------------------------------------------------
002872* 230 - apply the Loan Decision unit's rule.  Applications are
002876* only ever decisioned once the customer's documents are all
002880* verified; otherwise the application stays PENDING, unchanged
002884* except for the DOCS-VERIFIED flag (LNSV-077).
002888*--------------------------------------------------------------
002892 230-BEGIN-DECIDE-APPLICATION.
002896     IF WS-DOCS-VERIFIED NOT = "Y"
002900* Not verified yet - leave STATUS/DOCS-VERIFIED/CREDIT-SCORE exactly
002904* as the extract carried them and just bump the PENDING count; this
002908* application will be looked at again on a later run once the
002912* customer's paperwork catches up.
002916         ADD CTE-01 TO WS-PENDING-CNT
002920     ELSE
002924* From here down the customer's documents are all verified - flip
002928* the flag, score the deal, then decide APPROVED or REJECTED. Once
002932* this branch is taken the application never goes back to PENDING.
002936         MOVE "Y" TO WS-DOCS-VERIFIED
002940         PERFORM 220-BEGIN-SCORE-APPLICATION
002944            THRU 220-END-SCORE-APPLICATION
002948* VERIFIED is a transient status on the way to APPROVED/REJECTED -
002952* it is never actually written to AO-STATUS by itself, 225 always
002956* overwrites it one way or the other below.
002960         MOVE "VERIFIED  " TO WS-STATUS
002964         PERFORM 225-BEGIN-CHECK-ELIGIBLE
002968            THRU 225-END-CHECK-ELIGIBLE
002972         IF WS-IS-ELIGIBLE
002976* Eligible - approve the deal, add the dollar amount to the
002980* running APPROVED total for the summary report.
002984             MOVE "APPROVED  " TO WS-STATUS
002988             ADD CTE-01 TO WS-APPROVED-CNT
002992             ADD WS-AMOUNT TO WS-APPROVED-AMT
002996         ELSE
003000* Not eligible - reject the deal, same bookkeeping against the
003004* REJECTED running total instead.
003008             MOVE "REJECTED  " TO WS-STATUS
003012             ADD CTE-01 TO WS-REJECTED-CNT
003016             ADD WS-AMOUNT TO WS-REJECTED-AMT
003020         END-IF
003024* Correspondence gets a notification line either way, APPROVED or
003028* REJECTED - nothing is logged for an application left PENDING.
003032         PERFORM 240-BEGIN-WRITE-NOTIFICATION
003036            THRU 240-END-WRITE-NOTIFICATION
003040     END-IF.
003044 230-END-DECIDE-APPLICATION.
003048     EXIT.
003052 
003056*--------------------------------------------------------------
003060* 220 - Credit Scoring unit.  Integer score, base 500, adjusted
003064* by amount, term and purpose, clamped to 300 thru 850.
003068*--------------------------------------------------------------
003072 220-BEGIN-SCORE-APPLICATION.
003076* Every score starts at the same 500 base - TBS/LNSV-158 confirmed
003080* this against loan policy manual rev. 6, it has not moved since.
003084     MOVE 500 TO WS-BASE-SCORE
003088 
003092* Larger loans carry more risk - the amount breakpoints below are
003096* a two-step schedule, not a sliding scale; a $10,001 loan and a
003100* $50,000 loan both lose the same flat 50 points.
003104     IF WS-AMOUNT > 10000.00
003108         SUBTRACT 50 FROM WS-BASE-SCORE
003112     ELSE
003116         IF WS-AMOUNT > 5000.00
003120             SUBTRACT 25 FROM WS-BASE-SCORE
003124         END-IF
003128     END-IF
003132 
003136* Longer terms add points back - more months means smaller
003140* payments and, per underwriting, a steadier repayment history.
003144     IF WS-TERM-MONTHS > 24
003148         ADD 20 TO WS-BASE-SCORE
003152     ELSE
003156         IF WS-TERM-MONTHS > 12
003160             ADD 10 TO WS-BASE-SCORE
003164         END-IF
003168     END-IF
003172 
003176* PURPOSE arrives free-text from the branch, so force it to upper
003180* case before the table SEARCH below - LNSV-091 traced a run of
003184* missed BUSINESS adjustments back to lower-case data entry.
003188     MOVE WS-PURPOSE TO WS-PURPOSE-UPPER
003192     INSPECT WS-PURPOSE-UPPER
003196        CONVERTING "abcdefghijklmnopqrstuvwxyz"
003200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003204 
003208* Flat-sequential SEARCH, not SEARCH ALL - only two entries in
003212* this table, a binary search would not be worth the AT END logic.
003216     SET IDX-PURPOSE-TABLE TO CTE-01
003220     SEARCH WS-PURPOSE-ENTRY
003224         AT END
003228* No match just CONTINUEs - a purpose outside BUSINESS/PERSONAL
003232* gets no adjustment at all, the base/amount/term score stands.
003236            CONTINUE
003240         WHEN WS-PURPOSE-KEY (IDX-PURPOSE-TABLE) = WS-PURPOSE-UPPER
003244            ADD WS-PURPOSE-ADJUST (IDX-PURPOSE-TABLE)
003248              TO WS-BASE-SCORE
003252     END-SEARCH
003256 
003260* Clamp floor and ceiling - 300 thru 850 mirrors the bureau scale
003264* this shop's paper forms already used, added after DPK/LNSV-102
003268* let a heavily-penalized score go negative.
003272     IF WS-BASE-SCORE < 300
003276         MOVE 300 TO WS-BASE-SCORE
003280     END-IF
003284     IF WS-BASE-SCORE > 850
003288         MOVE 850 TO WS-BASE-SCORE
003292     END-IF
003296 
003300     MOVE WS-BASE-SCORE TO WS-CREDIT-SCORE.
003304 220-END-SCORE-APPLICATION.
003308     EXIT.
003312 
003316*--------------------------------------------------------------
003320* 225 - eligibility rule: score strictly over 600 and amount
003324* strictly under 50000.00 - both comparisons are strict per
003328* LNSV-045/LNSV-158.
003332*--------------------------------------------------------------
003336* Strict greater-than / strict less-than on both tests - LNSV-045
003340* moved the ceiling from 25000 to 50000, LNSV-158 confirmed the
003344* 600 score cut; a score or amount that lands exactly on either
003348* line does NOT qualify, by design.
003352 225-BEGIN-CHECK-ELIGIBLE.
003356     MOVE "N" TO WS-ELIGIBLE-SW
003360     IF WS-CREDIT-SCORE > 600
003364        AND WS-AMOUNT < 50000.00
003368         MOVE "Y" TO WS-ELIGIBLE-SW
003372     END-IF.
003376 225-END-CHECK-ELIGIBLE.
003380     EXIT.
003384 
003388*--------------------------------------------------------------
003392* 240 - Notification unit.  One log line per APPROVED/REJECTED
003396* decision, exact wording required by Correspondence.
003400*--------------------------------------------------------------
003404 240-BEGIN-WRITE-NOTIFICATION.
003408     MOVE SPACES TO WS-NOTIF-WORK
003412     MOVE WS-USER-ID TO WS-NOTIF-USER-ID-ED
003416     MOVE WS-STATUS  TO WS-NOTIF-STATUS-ED
003420 
003424* Correspondence owns the exact wording below - do not reword it
003428* without a ticket, the STRING produces the line their system
003432* parses back out downstream.
003436     STRING "Loan application for user "
003440                DELIMITED BY SIZE
003444            WS-NOTIF-USER-ID-ED
003448* Stage the USER-ID and STATUS into edited 77-level fields first -
003452* STRING will not take the FD-sized WS-USER-ID/WS-STATUS fields
003456* directly without picking up their full unedited width.
003460                DELIMITED BY SIZE
003464            " has been "
003468                DELIMITED BY SIZE
003472            WS-NOTIF-STATUS-ED
003476* DELIMITED BY SPACE on this last piece trims the trailing blanks
003480* off VERIFIED/APPROVED/REJECTED; the other three pieces are fixed
003484* literals or a zero-suppressed numeric, so SIZE is right for them.
003488                DELIMITED BY SPACE
003492         INTO WS-NOTIF-TEXT
003496     END-STRING
003500 
003504* Last byte of the 80-byte work area still blank means the STRING
003508* fit with room to spare; non-blank there means it ran off the end
003512* and Correspondence will see a truncated sentence - console only,
003516* this has never actually happened since LNSV-077 laid the line out.
003520     IF WS-NOTIF-CHAR (80) NOT = SPACE
003524         DISPLAY "LNDCSNRP - NOTIFICATION TEXT RAN LONG, APP "
003528             WS-APP-ID
003532     END-IF
003536 
003540     WRITE NF-NOTIF-REC FROM WS-NOTIF-WORK.
003544 240-END-WRITE-NOTIFICATION.
003548     EXIT.
003552 
003556*--------------------------------------------------------------
003560* 250 - write the updated application record, same layout in
003564* and out, status/flag/score refreshed above.
003568*--------------------------------------------------------------
003572 250-BEGIN-WRITE-APPLICATION.
003576     SET IDX-STATUS-TABLE TO CTE-01
003580     SEARCH WS-STATUS-ENTRY
003584         AT END
003588            DISPLAY "LNDCSNRP - UNRECOGNIZED STATUS CODE ["
003592                WS-STATUS "] APP " WS-APP-ID
003596         WHEN WS-STATUS-ENTRY (IDX-STATUS-TABLE) = WS-STATUS
003600            CONTINUE
003604     END-SEARCH
003608 
003612* Console warning only, per MHC/LNSV-126 - a status code outside
003616* the four-entry table still gets written to the output file and
003620* counted nowhere in the summary; this has not happened in
003624* production, but 220/230 could in principle hand back anything.
003628     MOVE WS-APP-ID         TO AO-APP-ID
003632     MOVE WS-USER-ID        TO AO-USER-ID
003636     MOVE WS-AMOUNT         TO AO-AMOUNT
003640     MOVE WS-TERM-MONTHS    TO AO-TERM-MONTHS
003644     MOVE WS-PURPOSE        TO AO-PURPOSE
003648     MOVE WS-STATUS         TO AO-STATUS
003652     MOVE WS-DOCS-VERIFIED  TO AO-DOCS-VERIFIED
003656     MOVE WS-CREDIT-SCORE   TO AO-CREDIT-SCORE
003660* Field by field, not a group MOVE - AI-/AO- and WS- are three
003664* differently named 01 records even though their layouts match
003668* byte for byte; this shop never group-moves across a rename.
003672 
003676     WRITE AO-APPS-OUT-REC.
003680 250-END-WRITE-APPLICATION.
003684     EXIT.
003688 
003692*--------------------------------------------------------------
003696* 300 - Summary reporting unit.  Heading plus the five count
003700* and amount lines, no control breaks beyond the grand totals.
003704*--------------------------------------------------------------
003708 300-BEGIN-PRODUCE-SUMMARY.
003712* Heading line first, then one line per summary-report unit
003716* figure - five lines total, same shape every run, no page break
003720* and no control totals beyond what is printed here (LNSV-119).
003724     WRITE SR-SUMM-LINE FROM WS-RPT-HEADING-1
003728 
003732     MOVE WS-APPS-READ-CNT TO RL-APPS-READ
003736     WRITE SR-SUMM-LINE FROM WS-RPT-READ-LINE
003740 
003744* APPLICATIONS READ has to equal PENDING + APPROVED + REJECTED
003748* below it - that is how this report has always been balance
003752* checked by hand since JTW rewrote it in 1996.
003756     MOVE WS-PENDING-CNT TO RL-PENDING
003760     WRITE SR-SUMM-LINE FROM WS-RPT-PENDING-LINE
003764 
003768* Applications whose customer is not yet fully documents-verified
003772* land here - they carry no dollar total of their own on this
003776* report, only a headcount.
003780     MOVE WS-APPROVED-CNT TO RL-APPROVED-CNT
003784     MOVE WS-APPROVED-AMT TO RL-APPROVED-AMT
003788     WRITE SR-SUMM-LINE FROM WS-RPT-APPROVED-LINE
003792 
003796* Count and dollar total move into the line's two numeric fields
003800* in the same order they are declared, RL-APPROVED-CNT first.
003804     MOVE WS-REJECTED-CNT TO RL-REJECTED-CNT
003808     MOVE WS-REJECTED-AMT TO RL-REJECTED-AMT
003812     WRITE SR-SUMM-LINE FROM WS-RPT-REJECTED-LINE.
003816 300-END-PRODUCE-SUMMARY.
003820     EXIT.
003824 
003828*--------------------------------------------------------------
003832* 900 - close everything down.
003836*--------------------------------------------------------------
003840 900-BEGIN-FINISH-PROGRAM.
003844* Close in the same order the files were opened in 100 - input
003848* files first, then the three output files, shop habit rather
003852* than a hard requirement of the compiler.
003856     CLOSE DOCS-IN-FILE
003860     CLOSE APPS-IN-FILE
003864     CLOSE APPS-OUT-FILE
003868     CLOSE NOTIF-LOG-FILE
003872     CLOSE SUMM-RPT-FILE.
003876 900-END-FINISH-PROGRAM.
003880     EXIT.
003884 
003888 END PROGRAM LnDcsnRp.
